000100*  SLOPT.CBL
000200*  FILE-CONTROL ENTRY FOR THE MATCHED-OPTION OUTPUT FILE
000300*  01/06/24  RSK  NEW FOR VEHICLE-STORAGE MATCHING BATCH - REQ 4410
000400*
000500    SELECT OPTIONS-FILE  ASSIGN TO OPTIONS
000600           ORGANIZATION   IS LINE SEQUENTIAL
000700           ACCESS         IS SEQUENTIAL.
000900*
