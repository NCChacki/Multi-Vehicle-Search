000100*  PLPRINT.CBL
000200*  GENERIC REPORT-HEADING / PAGE-BREAK PARAGRAPHS.
000300*  CALLING PROGRAM MUST DEFINE TITLE (WITH A T-PAGE-NUMBER EDIT
000400*  FIELD), HEADING-1, HEADING-2, SUMMARY-RECORD, PAGE-NUMBER
000500*  (COMP) AND WS-LINES-REMAINING (COMP).
000600*
000700*  01/06/24  RSK  LIFTED OUT OF THIS SHOP'S OWN STANDALONE
000800*                 LISTING/REPORT JOBS SO THE SUMMARY REPORT CAN
000850*                 SHARE ONE COPY OF THE HEADING/FOOTING LOGIC -
000860*                 REQ 4410
000900*  02/11/24  RSK  FLIPPED THE PAGE EJECT BACK INTO FINALIZE-PAGE -
001000*                 PRINT-HEADINGS WAS EJECTING BEFORE THE TITLE LINE,
001100*                 WHICH IS BACKWARDS FROM EVERY OTHER REPORT JOB IN
001200*                 THE SHOP - REQ 4410-4.
001300*  03/02/24  RSK  CALLER WAS RE-STAMPING T-PAGE-NUMBER AFTER EVERY
001400*                 CALL TO PRINT-HEADINGS - MOVED THE EDIT IN HERE
001500*                 SO IT CAN ONLY HAPPEN ONE WAY.  SWITCHED THE PAGE
001600*                 BREAK TEST FROM A RUNNING LINE COUNT TO A LINES-
001700*                 LEFT-ON-PAGE COUNTDOWN SO 0510 DOESN'T HAVE TO
001800*                 CARRY ITS OWN THRESHOLD - REQ 4410-5.
001900*
002000 8000-PRINT-HEADINGS.
002100*
002200     ADD 1                    TO PAGE-NUMBER.
002300     MOVE PAGE-NUMBER          TO T-PAGE-NUMBER.
002400*
002500     MOVE TITLE                TO SUMMARY-RECORD.
002600     WRITE SUMMARY-RECORD      BEFORE ADVANCING 1.
002700     MOVE HEADING-1             TO SUMMARY-RECORD.
002800     WRITE SUMMARY-RECORD      AFTER ADVANCING 2.
002900     MOVE HEADING-2             TO SUMMARY-RECORD.
003000     WRITE SUMMARY-RECORD      AFTER ADVANCING 1.
003100*
003200     MOVE 45                  TO WS-LINES-REMAINING.
003300*
003400 8000-PRINT-HEADINGS-EXIT.
003500     EXIT.
003600*
003700 8100-FINALIZE-PAGE.
003800*
003900     MOVE SPACES               TO SUMMARY-RECORD.
004000     WRITE SUMMARY-RECORD      BEFORE ADVANCING TOP-OF-FORM.
004100     MOVE ZERO                 TO WS-LINES-REMAINING.
004200*
004300 8100-FINALIZE-PAGE-EXIT.
004400     EXIT.
004500*
