000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.             vehicle-storage-matching-batch.
000300 AUTHOR.                 R. KOWALCZYK.
000400 INSTALLATION.           DATA PROCESSING SERVICES.
000500 DATE-WRITTEN.           01/06/1987.
000600 DATE-COMPILED.
000700 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900******************************************************************
001000*  VEHICLE-STORAGE-MATCHING-BATCH
001100*
001200*  NIGHTLY BATCH JOB THAT MATCHES THE DAY'S VEHICLE STORAGE
001300*  REQUESTS AGAINST THE STORAGE SPACE CATALOGUE.  LOADS THE
001400*  LISTINGS MASTER INTO A TABLE, READS THE VEHICLE REQUEST
001500*  FILE, REJECTS ANY VEHICLE THAT FAILS BASIC EDITS, SORTS THE
001600*  SURVIVORS LARGEST-VOLUME-FIRST, AND HANDS THEM TO THE
001700*  FIRST-FIT-DECREASING MATCHER IN PLMATCH.CBL.  WRITES ONE
001800*  OPTION RECORD PER VEHICLE AND A CONTROL-TOTAL SUMMARY REPORT.
001900*
002000*  CHANGE LOG
002100*  ----------
002200*  01/06/87  RAK  ORIGINAL PROGRAM - REQ 4410.
002300*  03/14/87  RAK  ADDED THE DIMENSIONAL-CLOSENESS TERM TO THE
002400*                 FIT SCORE - MARKETING WANTED SNUGGER MATCHES.
002500*  09/02/88  TLB  WASTE-RATIO WAS COMPUTED ON VEHICLE VOLUME
002600*                 INSTEAD OF SPACE VOLUME - FIXED PER REQ 4410-1.
002700*  05/19/89  RAK  INCREASED LISTINGS TABLE TO 200 ENTRIES - THE
002800*                 DOWNTOWN LOT CAME ONLINE.
002900*  11/30/90  TLB  A SPACE COULD BE HANDED TO TWO VEHICLES IF BOTH
003000*                 SCORED THE SAME - NOW WITHDRAWN AS SOON AS IT
003100*                 IS ASSIGNED.
003200*  02/08/91  RAK  ZERO-LENGTH VEHICLE FIELDS WERE PASSING EDITS -
003300*                 TIGHTENED VALIDATE-ONE-VEHICLE.
003400*  07/22/92  DMS  SUMMARY REPORT NOW PRINTS SPACES REMAINING
003500*                 UNASSIGNED AT END OF RUN - OPS REQUEST.
003600*  01/15/93  RAK  SORT OF THE VEHICLE TABLE WAS NOT STABLE ON
003700*                 TIES, CAUSING THE SAME-VOLUME UNIT TESTS TO
003800*                 DRIFT - REWRITTEN AS A STABLE INSERTION SORT.
003900*  06/10/94  DMS  RAISED VEHICLE TABLE FROM 300 TO 500 ENTRIES.
004000*  04/03/96  TLB  FIT SCORE COULD PRINT NEGATIVE - CLAMPED THE
004100*                 NORMALIZED SCORE INTO 0-100 PER REQ 4410-3.
004200*  08/11/97  RAK  INVALID VEHICLES NO LONGER ABORT THE WHOLE
004300*                 REQUEST - REJECTED AND THE RUN CONTINUES.
004400*  11/09/98  JMP  YEAR-2000 REVIEW - PROGRAM CARRIES NO DATE
004500*                 FIELDS OF ITS OWN; NO CHANGE REQUIRED.
004600*  02/02/99  JMP  CONFIRMED CLEAN ON THE CCYY SWEEP - REQ Y2K-118.
004700*  10/05/00  DMS  COST-PER-UNIT TERM COULD DIVIDE BY ZERO IF A
004800*                 LISTING EVER CARRIED A ZERO VOLUME - CONFIRMED
004850*                 CAN'T HAPPEN SINCE CAN-FIT ALREADY PASSED.
004900*  03/27/02  TLB  ADDED THE OPTION-TABLE SAVE SO THE SUMMARY
005000*                 REPORT NO LONGER HAS TO RE-READ THE OPTIONS
005100*                 FILE.
005200*  09/14/05  RAK  RENUMBERED PARAGRAPHS TO THE SHOP STANDARD.
005210*  02/11/24  RSK  WS-OPTION-COUNT WAS NEVER ZEROED - A COLD
005220*                 WORKING-STORAGE AREA COULD PRINT A BOGUS
005230*                 OPTION-TABLE LOOP BOUND - REQ 4410-5.
005240*  03/02/24  RSK  COST-PER-UNIT / RAW-SCORE WORK AREAS WIDENED -
005250*                 A SMALL, PRICEY LOCKER COULD OVERFLOW THE OLD
005260*                 S9(3) INTEGER PORTION - REQ 4410-5.
005300******************************************************************
005400*
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900*
006000 INPUT-OUTPUT SECTION.
006100    FILE-CONTROL.
006200*
006300       COPY "SLLIST.CBL".
006400       COPY "SLVEH.CBL".
006500       COPY "SLOPT.CBL".
006600*
006700       SELECT SUMMARY-RPT-FILE  ASSIGN TO SUMMRPT
006800              ORGANIZATION   IS LINE SEQUENTIAL.
007000*
007100 DATA DIVISION.
007200    FILE SECTION.
007300*
007400       COPY "FDLIST.CBL".
007500       COPY "FDVEH.CBL".
007600       COPY "FDOPT.CBL".
007700*
007800       FD  SUMMARY-RPT-FILE
007900           LABEL RECORDS ARE OMITTED
008000           RECORD CONTAINS 132 CHARACTERS.
008100*
008200       01  SUMMARY-RECORD                   PIC X(132).
008300*
008400    WORKING-STORAGE SECTION.
008500*
008600       01  W-LISTINGS-END-OF-FILE        PIC X.
008700           88  LISTINGS-END-OF-FILE      VALUE "Y".
008800*
008900       01  W-VEHICLES-END-OF-FILE        PIC X.
009000           88  VEHICLES-END-OF-FILE      VALUE "Y".
009600*
009700*      STORAGE SPACE CATALOGUE, LOADED ONCE AT START OF RUN.
009800*
009900       01  WS-LISTING-TABLE.
010000           05  WS-LISTING-ENTRY OCCURS 200 TIMES.
010100               10  WSL-SPACE-ID               PIC X(10).
010200               10  WSL-SPACE-TYPE             PIC X(10).
010300               10  WSL-DIMENSIONS.
010320                   15  WSL-LENGTH             PIC S9(4)V99.
010340                   15  WSL-WIDTH              PIC S9(4)V99.
010360                   15  WSL-HEIGHT             PIC S9(4)V99.
010600               10  WSL-PRICE-PER-MONTH        PIC S9(5)V99.
010700               10  WSL-LOCATION               PIC X(20).
010800               10  WSL-FEATURES               PIC X(30).
010900               10  WSL-VOLUME                 PIC S9(9)V9999 COMP.
011000               10  WSL-AVAILABLE              PIC X(01).
011100                   88 WSL-SPACE-AVAILABLE     VALUE "Y".
011200                   88 WSL-SPACE-ASSIGNED      VALUE "N".
011300               10  FILLER                     PIC X(03).
011400*
011500       77  WS-LISTING-COUNT                   PIC 9(4) COMP.
011600       77  LIST-IDX                            PIC 9(4) COMP.
011700*
011800*      SURVIVORS OF VALIDATE-ONE-VEHICLE, SORTED LARGEST-FIRST.
011900*
012000       01  WS-VEHICLE-TABLE.
012100           05  WS-VEHICLE-ENTRY OCCURS 500 TIMES.
012200               10  WSV-VEHICLE-ID             PIC X(10).
012300               10  WSV-VEHICLE-TYPE           PIC X(10).
012400               10  WSV-DIMENSIONS.
012420                   15  WSV-LENGTH             PIC S9(4)V99.
012440                   15  WSV-WIDTH              PIC S9(4)V99.
012460                   15  WSV-HEIGHT             PIC S9(4)V99.
012700               10  WSV-VOLUME                 PIC S9(9)V9999 COMP.
012800               10  FILLER                     PIC X(03).
012900*
013000       77  WS-VEHICLE-VALID-COUNT             PIC 9(4) COMP.
013100       77  VEH-IDX                             PIC 9(4) COMP.
013200*
013300*      HOLD AREA FOR THE STABLE INSERTION SORT (PLMATCH.CBL).
013400*
013500       01  WS-SORT-HOLD.
013600           05  WSH-VEHICLE-ID                 PIC X(10).
013700           05  WSH-VEHICLE-TYPE               PIC X(10).
013800           05  WSH-LENGTH                     PIC S9(4)V99.
013900           05  WSH-WIDTH                      PIC S9(4)V99.
014000           05  WSH-HEIGHT                     PIC S9(4)V99.
014100           05  WSH-VOLUME                     PIC S9(9)V9999 COMP.
014200           05  FILLER                         PIC X(03).
014300*
014400       77  WS-SORT-I                           PIC 9(4) COMP.
014500       77  WS-SORT-J                           PIC 9(4) COMP.
014600*
014700*      ONE ENTRY PER OPTION WRITTEN, KEPT FOR THE SUMMARY REPORT.
014800*
014900       01  WS-OPTION-TABLE.
015000           05  WS-OPTION-ENTRY OCCURS 500 TIMES.
015100               10  WSO-VEHICLE-ID             PIC X(10).
015200               10  WSO-SPACE-ID                PIC X(10).
015300               10  WSO-FIT-SCORE               PIC S9(3)V99.
015400               10  WSO-PRICE-PER-MONTH         PIC S9(5)V99.
015500               10  WSO-MESSAGE                 PIC X(40).
015600               10  FILLER                      PIC X(05).
015700*
015800       77  WS-OPTION-COUNT                     PIC 9(4) COMP.
015900       77  OPT-IDX                              PIC 9(4) COMP.
016000*
016100*      BEST-SPACE-SO-FAR WORK AREA FOR PLMATCH.CBL.
016200*
016300       01  WS-BEST-FLAG                        PIC X(01).
016400           88 WS-BEST-FOUND-SPACE              VALUE "Y".
016500           88 WS-NO-BEST-SPACE-YET             VALUE "N".
016600*
016700       01  WS-FIT-FLAG                          PIC X(01).
016800           88 WS-SPACE-FITS-VEHICLE            VALUE "Y".
016900           88 WS-SPACE-DOES-NOT-FIT            VALUE "N".
017000*
017100       77  WS-BEST-INDEX                        PIC 9(4) COMP.
017200       77  WS-WASTE-RATIO                       PIC S9(3)V9999.
017250*          WIDENED - A SMALL LOCKER CARRYING A FULL-SIZE PRICE
017260*          TAG WAS BLOWING PAST 999.9999 AND TRUNCATING - REQ
017270*          4410-5.
017300       77  WS-COST-PER-UNIT                     PIC S9(6)V9999.
017400       77  WS-AVG-DIM-RATIO                     PIC S9(3)V9999.
017500       77  WS-DIM-EFFICIENCY                    PIC S9(3)V9999.
017600       77  WS-RAW-SCORE                         PIC S9(8)V9999.
017700       77  WS-BEST-RAW-SCORE                    PIC S9(8)V9999.
017800       77  WS-NORMALIZED-SCORE                  PIC S9(3)V99.
017900       77  WS-BEST-NORM-SCORE                   PIC S9(3)V99.
018000*
018100*      EDIT / VALIDATION WORK AREA FOR THE VEHICLE REQUEST FILE.
018200*
018300       01  WS-VALID-FLAG                        PIC X(01).
018400           88 WS-VEHICLE-IS-VALID              VALUE "Y".
018500           88 WS-VEHICLE-IS-INVALID            VALUE "N".
018600*
018700       77  WS-VEH-VOLUME                        PIC S9(9)V9999 COMP.
018800*
018900*      CONTROL TOTALS FOR THE SUMMARY REPORT.
019000*
019100       01  WS-CONTROL-TOTALS.
019200           05  WS-VEHICLES-READ               PIC 9(5) COMP.
019300           05  WS-VEHICLES-INVALID            PIC 9(5) COMP.
019400           05  WS-VEHICLES-MATCHED            PIC 9(5) COMP.
019500           05  WS-VEHICLES-UNMATCHED          PIC 9(5) COMP.
019600           05  WS-SPACES-REMAINING            PIC 9(5) COMP.
019700           05  WS-TOTAL-MONTHLY-PRICE         PIC S9(7)V99.
019800           05  FILLER                          PIC X(05).
019900*
020000       77  PAGE-NUMBER                          PIC 9(4) COMP.
020100       77  WS-LINES-REMAINING                   PIC 9(3) COMP.
020200*
020300*      SUMMARY REPORT PRINT LINES.
020400*
020500       01  TITLE.
020600           05  FILLER          PIC X(20) VALUE SPACES.
020700           05  FILLER          PIC X(31) VALUE
020800               "VEHICLE-STORAGE-MATCHING-BATCH".
020900           05  FILLER          PIC X(04) VALUE SPACES.
021000           05  FILLER          PIC X(33) VALUE
021100               "VEHICLE STORAGE MATCHING SUMMARY".
021200           05  FILLER          PIC X(31) VALUE SPACES.
021300           05  FILLER          PIC X(04) VALUE "PG. ".
021400           05  T-PAGE-NUMBER   PIC ZZZ9.
021500           05  FILLER          PIC X(05) VALUE SPACES.
021600*
021700       01  HEADING-1.
021800           05  FILLER          PIC X(10) VALUE "VEHICLE ID".
021900           05  FILLER          PIC X(03) VALUE SPACES.
022000           05  FILLER          PIC X(08) VALUE "SPACE ID".
022100           05  FILLER          PIC X(05) VALUE SPACES.
022200           05  FILLER          PIC X(05) VALUE "SCORE".
022300           05  FILLER          PIC X(05) VALUE SPACES.
022400           05  FILLER          PIC X(09) VALUE "MONTHLY $".
022500           05  FILLER          PIC X(04) VALUE SPACES.
022600           05  FILLER          PIC X(40) VALUE "MESSAGE".
022700           05  FILLER          PIC X(43) VALUE SPACES.
022800*
022900       01  HEADING-2.
023000           05  FILLER          PIC X(10) VALUE ALL "-".
023100           05  FILLER          PIC X(03) VALUE SPACES.
023200           05  FILLER          PIC X(08) VALUE ALL "-".
023300           05  FILLER          PIC X(05) VALUE SPACES.
023400           05  FILLER          PIC X(05) VALUE ALL "-".
023500           05  FILLER          PIC X(05) VALUE SPACES.
023600           05  FILLER          PIC X(09) VALUE ALL "-".
023700           05  FILLER          PIC X(04) VALUE SPACES.
023800           05  FILLER          PIC X(40) VALUE ALL "-".
023900           05  FILLER          PIC X(43) VALUE SPACES.
024000*
024100       01  DETAIL-LINE.
024200           05  D-VEHICLE-ID    PIC X(10).
024300           05  FILLER          PIC X(03) VALUE SPACES.
024400           05  D-SPACE-ID      PIC X(10).
024500           05  FILLER          PIC X(03) VALUE SPACES.
024600           05  D-FIT-SCORE     PIC ZZ9.99.
024700           05  FILLER          PIC X(05) VALUE SPACES.
024800           05  D-PRICE         PIC ZZ,ZZ9.99.
024900           05  FILLER          PIC X(03) VALUE SPACES.
025000           05  D-MESSAGE       PIC X(40).
025100           05  FILLER          PIC X(43) VALUE SPACES.
025200*
025300       01  WS-TOTAL-COUNT-LINE.
025400           05  FILLER          PIC X(05) VALUE SPACES.
025500           05  TCL-LABEL       PIC X(40).
025600           05  TCL-VALUE       PIC Z,ZZ9.
025700           05  FILLER          PIC X(82) VALUE SPACES.
025800*
025900       01  WS-TOTAL-MONEY-LINE REDEFINES WS-TOTAL-COUNT-LINE.
026000           05  FILLER          PIC X(05).
026100           05  TML-LABEL       PIC X(40).
026200           05  TML-VALUE       PIC ZZZ,ZZ9.99-.
026300           05  FILLER          PIC X(77).
026400*
026500 PROCEDURE DIVISION.
026600*
026700 0100-MAIN-LINE.
026800*
026900     PERFORM 0110-OPEN-FILES THRU 0110-OPEN-FILES-EXIT.
027000     PERFORM 0200-LOAD-STORAGE-SPACES
027100         THRU 0200-LOAD-STORAGE-SPACES-EXIT.
027200     PERFORM 0300-LOAD-AND-VALIDATE-VEHICLES
027300         THRU 0300-LOAD-AND-VALIDATE-VEHICLES-EXIT.
027400     PERFORM 0400-RUN-MATCHER THRU 0400-RUN-MATCHER-EXIT.
027500     PERFORM 0500-PRINT-SUMMARY-REPORT
027600         THRU 0500-PRINT-SUMMARY-REPORT-EXIT.
027700*
027800 0900-END-OF-JOB.
027900*
028000     CLOSE LISTINGS-FILE.
028100     CLOSE VEHICLES-FILE.
028200     CLOSE OPTIONS-FILE.
028300     CLOSE SUMMARY-RPT-FILE.
028400*
028500     EXIT PROGRAM.
028600*
028700     STOP RUN.
028800*
028900 0110-OPEN-FILES.
029000*
029100     OPEN INPUT  LISTINGS-FILE.
029200     OPEN INPUT  VEHICLES-FILE.
029300     OPEN OUTPUT OPTIONS-FILE.
029400     OPEN OUTPUT SUMMARY-RPT-FILE.
029500*
029600     MOVE "N" TO W-LISTINGS-END-OF-FILE.
029700     MOVE "N" TO W-VEHICLES-END-OF-FILE.
030550     MOVE ZERO TO WS-OPTION-COUNT.
030600*
030700 0110-OPEN-FILES-EXIT.
030800     EXIT.
030900*
031000 0200-LOAD-STORAGE-SPACES.
031100*
031200     MOVE ZERO TO WS-LISTING-COUNT.
031300*
031900     PERFORM 0210-READ-ONE-LISTING THRU 0210-READ-ONE-LISTING-EXIT.
032000*
032100     PERFORM 0220-STORE-ONE-LISTING
032200         THRU 0220-STORE-ONE-LISTING-EXIT
032300         UNTIL LISTINGS-END-OF-FILE
032400            OR WS-LISTING-COUNT = 200.
032500*
032600 0200-LOAD-STORAGE-SPACES-EXIT.
032700     EXIT.
032800*
032900 0210-READ-ONE-LISTING.
033000*
033100     READ LISTINGS-FILE
033200         AT END MOVE "Y" TO W-LISTINGS-END-OF-FILE.
033300*
033400 0210-READ-ONE-LISTING-EXIT.
033500     EXIT.
033600*
033700 0220-STORE-ONE-LISTING.
033800*
033900     ADD 1 TO WS-LISTING-COUNT.
034000*
034100     MOVE SPACE-ID             TO WSL-SPACE-ID      (WS-LISTING-COUNT).
034200     MOVE SPACE-TYPE           TO WSL-SPACE-TYPE    (WS-LISTING-COUNT).
034250*
034270*          PICK UP ALL THREE DIMENSIONS THROUGH THE LRD- VIEW
034280*          INSTEAD OF WALKING THEM ACROSS ONE AT A TIME.
034290     MOVE LRD-DIMENSIONS       TO WSL-DIMENSIONS    (WS-LISTING-COUNT).
034300*
034600     MOVE PRICE-PER-MONTH      TO WSL-PRICE-PER-MONTH
034700                                                     (WS-LISTING-COUNT).
034800     MOVE SPACE-LOCATION       TO WSL-LOCATION      (WS-LISTING-COUNT).
034900     MOVE SPACE-FEATURES       TO WSL-FEATURES      (WS-LISTING-COUNT).
035000     SET WSL-SPACE-AVAILABLE   (WS-LISTING-COUNT) TO TRUE.
035100*
035200     COMPUTE WSL-VOLUME (WS-LISTING-COUNT) =
035300         SPACE-LENGTH * SPACE-WIDTH * SPACE-HEIGHT.
035400*
035500     PERFORM 0210-READ-ONE-LISTING THRU 0210-READ-ONE-LISTING-EXIT.
035600*
035700 0220-STORE-ONE-LISTING-EXIT.
035800     EXIT.
035900*
036000 0300-LOAD-AND-VALIDATE-VEHICLES.
036100*
036200     MOVE ZERO TO WS-VEHICLE-VALID-COUNT.
036300     MOVE ZERO TO WS-VEHICLES-READ.
036400     MOVE ZERO TO WS-VEHICLES-INVALID.
036500*
037100     PERFORM 0320-READ-ONE-VEHICLE THRU 0320-READ-ONE-VEHICLE-EXIT.
037200*
037300     PERFORM 0310-VALIDATE-ONE-VEHICLE
037400         THRU 0310-VALIDATE-ONE-VEHICLE-EXIT
037500         UNTIL VEHICLES-END-OF-FILE
037600            OR WS-VEHICLE-VALID-COUNT = 500.
037700*
037800 0300-LOAD-AND-VALIDATE-VEHICLES-EXIT.
037900     EXIT.
038000*
038100 0310-VALIDATE-ONE-VEHICLE.
038200*
038300     ADD 1 TO WS-VEHICLES-READ.
038400     SET WS-VEHICLE-IS-VALID TO TRUE.
038500*
038600     IF VEHICLE-ID = SPACES
038700        SET WS-VEHICLE-IS-INVALID TO TRUE.
038800*
038900     IF VEH-LENGTH NOT > ZERO
039000        SET WS-VEHICLE-IS-INVALID TO TRUE.
039100     IF VEH-WIDTH NOT > ZERO
039200        SET WS-VEHICLE-IS-INVALID TO TRUE.
039300     IF VEH-HEIGHT NOT > ZERO
039400        SET WS-VEHICLE-IS-INVALID TO TRUE.
039500*
039600     IF WS-VEHICLE-IS-VALID
039700        PERFORM 0330-STORE-VALID-VEHICLE
039800            THRU 0330-STORE-VALID-VEHICLE-EXIT
039900     ELSE
040000        PERFORM 0340-REJECT-INVALID-VEHICLE
040100            THRU 0340-REJECT-INVALID-VEHICLE-EXIT.
040200*
040300     PERFORM 0320-READ-ONE-VEHICLE THRU 0320-READ-ONE-VEHICLE-EXIT.
040400*
040500 0310-VALIDATE-ONE-VEHICLE-EXIT.
040600     EXIT.
040700*
040800 0320-READ-ONE-VEHICLE.
040900*
041000     READ VEHICLES-FILE
041100         AT END MOVE "Y" TO W-VEHICLES-END-OF-FILE.
041200*
041300 0320-READ-ONE-VEHICLE-EXIT.
041400     EXIT.
041500*
041600 0330-STORE-VALID-VEHICLE.
041700*
041800     ADD 1 TO WS-VEHICLE-VALID-COUNT.
041900*
042000     MOVE VEHICLE-ID    TO WSV-VEHICLE-ID   (WS-VEHICLE-VALID-COUNT).
042100     MOVE VEHICLE-TYPE  TO WSV-VEHICLE-TYPE (WS-VEHICLE-VALID-COUNT).
042150*
042170*          PICK UP ALL THREE DIMENSIONS THROUGH THE VRD- VIEW
042180*          INSTEAD OF WALKING THEM ACROSS ONE AT A TIME.
042190     MOVE VRD-DIMENSIONS TO WSV-DIMENSIONS   (WS-VEHICLE-VALID-COUNT).
042500*
042600     COMPUTE WSV-VOLUME (WS-VEHICLE-VALID-COUNT) =
042700         VEH-LENGTH * VEH-WIDTH * VEH-HEIGHT.
042800*
042900 0330-STORE-VALID-VEHICLE-EXIT.
043000     EXIT.
043100*
043200 0340-REJECT-INVALID-VEHICLE.
043300*
043400     ADD 1 TO WS-VEHICLES-INVALID.
043500*
043600     MOVE VEHICLE-ID    TO OPT-VEHICLE-ID.
043700     MOVE SPACES        TO OPT-SPACE-ID.
043800     MOVE ZERO          TO OPT-FIT-SCORE.
043900     MOVE ZERO          TO OPT-PRICE-PER-MONTH.
044000     MOVE "INVALID VEHICLE DATA" TO OPT-MESSAGE.
044100*
044200     WRITE OPTION-RECORD.
044300     PERFORM 7000-SAVE-OPTION-TO-SUMMARY-TABLE
044400         THRU 7000-SAVE-OPTION-TO-SUMMARY-TABLE-EXIT.
044500*
044600 0340-REJECT-INVALID-VEHICLE-EXIT.
044700     EXIT.
044800*
044900 0400-RUN-MATCHER.
045000*
045100     MOVE ZERO TO WS-VEHICLES-MATCHED.
045200     MOVE ZERO TO WS-VEHICLES-UNMATCHED.
045300     MOVE ZERO TO WS-TOTAL-MONTHLY-PRICE.
045400     MOVE WS-LISTING-COUNT TO WS-SPACES-REMAINING.
045500*
045600     IF WS-VEHICLE-VALID-COUNT = ZERO
045700        GO TO 0400-RUN-MATCHER-EXIT.
045800*
045900     PERFORM 2000-SORT-VEHICLES-DESCENDING
046000         THRU 2000-SORT-VEHICLES-DESCENDING-EXIT.
046100*
046200     PERFORM 2100-MATCH-ALL-VEHICLES
046300         THRU 2100-MATCH-ALL-VEHICLES-EXIT.
046400*
046500 0400-RUN-MATCHER-EXIT.
046600     EXIT.
046700*
046800 0500-PRINT-SUMMARY-REPORT.
046900*
047000     MOVE ZERO TO PAGE-NUMBER.
047400     PERFORM 8000-PRINT-HEADINGS THRU 8000-PRINT-HEADINGS-EXIT.
047500*
047600     IF WS-OPTION-COUNT = ZERO
047700        MOVE "NO VEHICLE REQUESTS WERE PRESENT IN THIS RUN"
047800                                     TO SUMMARY-RECORD
047850        WRITE SUMMARY-RECORD AFTER ADVANCING 1
047900     ELSE
048000        PERFORM 0510-PRINT-ONE-OPTION-LINE
048100            THRU 0510-PRINT-ONE-OPTION-LINE-EXIT
048200            VARYING OPT-IDX FROM 1 BY 1
048300            UNTIL OPT-IDX > WS-OPTION-COUNT.
048400*
048500     PERFORM 0520-PRINT-TOTAL-BLOCK
048600         THRU 0520-PRINT-TOTAL-BLOCK-EXIT.
048700*
048800     PERFORM 8100-FINALIZE-PAGE THRU 8100-FINALIZE-PAGE-EXIT.
048900*
049000 0500-PRINT-SUMMARY-REPORT-EXIT.
049100     EXIT.
049200*
049300 0510-PRINT-ONE-OPTION-LINE.
049400*
049500     MOVE WSO-VEHICLE-ID  (OPT-IDX) TO D-VEHICLE-ID.
049600*
049700     IF WSO-SPACE-ID (OPT-IDX) = SPACES
049800        MOVE "*NONE*"              TO D-SPACE-ID
049900     ELSE
050000        MOVE WSO-SPACE-ID (OPT-IDX) TO D-SPACE-ID.
050100*
050200     MOVE WSO-FIT-SCORE       (OPT-IDX) TO D-FIT-SCORE.
050300     MOVE WSO-PRICE-PER-MONTH (OPT-IDX) TO D-PRICE.
050400     MOVE WSO-MESSAGE        (OPT-IDX) TO D-MESSAGE.
050500*
050600     MOVE DETAIL-LINE TO SUMMARY-RECORD.
050700     WRITE SUMMARY-RECORD AFTER ADVANCING 1.
050800     SUBTRACT 1 FROM WS-LINES-REMAINING.
050900*
051000     IF WS-LINES-REMAINING = ZERO
051100        PERFORM 8000-PRINT-HEADINGS THRU 8000-PRINT-HEADINGS-EXIT.
051300*
051400 0510-PRINT-ONE-OPTION-LINE-EXIT.
051500     EXIT.
051600*
051700 0520-PRINT-TOTAL-BLOCK.
051800*
051900     MOVE SPACES                TO SUMMARY-RECORD.
052000     WRITE SUMMARY-RECORD AFTER ADVANCING 2.
052100*
052200     MOVE "VEHICLES READ" TO TCL-LABEL.
052300     MOVE WS-VEHICLES-READ TO TCL-VALUE.
052400     MOVE WS-TOTAL-COUNT-LINE TO SUMMARY-RECORD.
052500     WRITE SUMMARY-RECORD AFTER ADVANCING 1.
052600*
052700     MOVE "VEHICLES INVALID" TO TCL-LABEL.
052800     MOVE WS-VEHICLES-INVALID TO TCL-VALUE.
052900     MOVE WS-TOTAL-COUNT-LINE TO SUMMARY-RECORD.
053000     WRITE SUMMARY-RECORD AFTER ADVANCING 1.
053100*
053200     MOVE "VEHICLES MATCHED" TO TCL-LABEL.
053300     MOVE WS-VEHICLES-MATCHED TO TCL-VALUE.
053400     MOVE WS-TOTAL-COUNT-LINE TO SUMMARY-RECORD.
053500     WRITE SUMMARY-RECORD AFTER ADVANCING 1.
053600*
053700     MOVE "VEHICLES UNMATCHED" TO TCL-LABEL.
053800     MOVE WS-VEHICLES-UNMATCHED TO TCL-VALUE.
053900     MOVE WS-TOTAL-COUNT-LINE TO SUMMARY-RECORD.
054000     WRITE SUMMARY-RECORD AFTER ADVANCING 1.
054100*
054200     MOVE "TOTAL MONTHLY PRICE OF MATCHED SPACES" TO TML-LABEL.
054300     MOVE WS-TOTAL-MONTHLY-PRICE TO TML-VALUE.
054400     MOVE WS-TOTAL-MONEY-LINE TO SUMMARY-RECORD.
054500     WRITE SUMMARY-RECORD AFTER ADVANCING 1.
054600*
054700     MOVE "STORAGE SPACES LOADED" TO TCL-LABEL.
054800     MOVE WS-LISTING-COUNT TO TCL-VALUE.
054900     MOVE WS-TOTAL-COUNT-LINE TO SUMMARY-RECORD.
055000     WRITE SUMMARY-RECORD AFTER ADVANCING 1.
055100*
055200     MOVE "SPACES REMAINING UNASSIGNED" TO TCL-LABEL.
055300     MOVE WS-SPACES-REMAINING TO TCL-VALUE.
055400     MOVE WS-TOTAL-COUNT-LINE TO SUMMARY-RECORD.
055500     WRITE SUMMARY-RECORD AFTER ADVANCING 1.
055600*
055700 0520-PRINT-TOTAL-BLOCK-EXIT.
055800     EXIT.
055900*
056000     COPY "PLMATCH.CBL".
056100     COPY "PLPRINT.CBL".
056200*
