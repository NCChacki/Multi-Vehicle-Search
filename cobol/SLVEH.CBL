000100*  SLVEH.CBL
000200*  FILE-CONTROL ENTRY FOR THE VEHICLE MATCH-REQUEST FILE
000300*  01/06/24  RSK  NEW FOR VEHICLE-STORAGE MATCHING BATCH - REQ 4410
000400*
000500    SELECT VEHICLES-FILE  ASSIGN TO VEHICLES
000600           ORGANIZATION   IS LINE SEQUENTIAL
000700           ACCESS         IS SEQUENTIAL.
000900*
