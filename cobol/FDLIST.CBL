000100*  FDLIST.CBL
000200*  FD AND RECORD LAYOUT FOR THE STORAGE SPACE CATALOGUE (LISTINGS)
000300*
000400*  01/06/24  RSK  NEW FOR VEHICLE-STORAGE MATCHING BATCH - REQ 4410
000500*  01/22/24  RSK  ADDED LRD- ALTERNATE VIEW SO 0220-STORE-ONE-
000520*                 LISTING CAN PICK UP ALL THREE DIMENSIONS IN ONE
000540*                 MOVE INSTEAD OF THREE
000600*  02/11/24  RSK  DROPPED THE RESERVED FILLER - THE CATALOGUE
000700*                 FIELDS REQ 4410 SPECIFIES ALREADY RUN 95 BYTES,
000800*                 3 OVER THE 92 THE REQUEST DOCUMENT'S FILE TABLE
000900*                 QUOTES, SO THERE WAS NOTHING LEFT TO PAD WITH -
001000*                 TAKING THE FIELD LAYOUT AS THE GOVERNING COPY -
001100*                 REQ 4410-4.
001150*  03/16/24  RSK  LRD-LENGTH/WIDTH/HEIGHT WERE DECLARED BUT NEVER
001170*                 WIRED IN - GROUPED THEM UNDER LRD-DIMENSIONS AND
001190*                 POINTED 0220 AT THE GROUP MOVE - REQ 4410-6.
001200*
001300    FD  LISTINGS-FILE
001400        LABEL RECORDS ARE OMITTED
001500        RECORD CONTAINS 95 CHARACTERS.
001600*
001700    01  LISTING-RECORD.
001800*            UNIQUE STORAGE SPACE IDENTIFIER
001900        05  SPACE-ID                      PIC X(10).
002000*            SPACE TYPE - GARAGE, LOT, AND SO ON
002100        05  SPACE-TYPE                    PIC X(10).
002200*            INTERIOR DIMENSIONS, FEET, 2 DECIMALS
002300        05  SPACE-LENGTH                  PIC S9(4)V99.
002400        05  SPACE-WIDTH                   PIC S9(4)V99.
002500        05  SPACE-HEIGHT                  PIC S9(4)V99.
002600*            MONTHLY RENTAL PRICE, DOLLARS, 2 DECIMALS
002700        05  PRICE-PER-MONTH               PIC S9(5)V99.
002800        05  SPACE-LOCATION                PIC X(20).
002900        05  SPACE-FEATURES                PIC X(30).
003000*
003100*   ALTERNATE VIEW USED TO PULL ALL THREE INTERIOR DIMENSIONS
003200*   INTO THE STORAGE-SPACE TABLE IN ONE MOVE INSTEAD OF THREE -
003250*   SEE 0220-STORE-ONE-LISTING.
003300*
003400    01  LISTING-RECORD-DIMS REDEFINES LISTING-RECORD.
003500        05  FILLER                        PIC X(20).
003600        05  LRD-DIMENSIONS.
003620            10  LRD-LENGTH                PIC S9(4)V99.
003640            10  LRD-WIDTH                 PIC S9(4)V99.
003660            10  LRD-HEIGHT                PIC S9(4)V99.
003900        05  FILLER                        PIC X(57).
004000*
