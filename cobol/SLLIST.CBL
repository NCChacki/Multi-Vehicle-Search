000100*  SLLIST.CBL
000200*  FILE-CONTROL ENTRY FOR THE STORAGE SPACE CATALOGUE (LISTINGS)
000300*  01/06/24  RSK  NEW FOR VEHICLE-STORAGE MATCHING BATCH - REQ 4410
000400*
000500    SELECT LISTINGS-FILE  ASSIGN TO LISTINGS
000600           ORGANIZATION   IS LINE SEQUENTIAL
000700           ACCESS         IS SEQUENTIAL.
000900*
