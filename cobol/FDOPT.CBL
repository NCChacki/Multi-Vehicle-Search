000100*  FDOPT.CBL
000200*  FD AND RECORD LAYOUT FOR THE MATCHED-OPTION OUTPUT FILE
000300*
000400*  01/06/24  RSK  NEW FOR VEHICLE-STORAGE MATCHING BATCH - REQ 4410
000500*
000600    FD  OPTIONS-FILE
000700        LABEL RECORDS ARE OMITTED
000800        RECORD CONTAINS 77 CHARACTERS.
000900*
001000    01  OPTION-RECORD.
001100*            VEHICLE IDENTIFIER THIS OPTION IS FOR
001200        05  OPT-VEHICLE-ID                PIC X(10).
001300*            MATCHED SPACE ID, SPACES IF NO MATCH
001400        05  OPT-SPACE-ID                  PIC X(10).
001500*            NORMALIZED FIT SCORE, 0-100, 100 = BEST
001600        05  OPT-FIT-SCORE                 PIC S9(3)V99.
001700*            PRICE OF THE MATCHED SPACE, 0 IF NO MATCH
001800        05  OPT-PRICE-PER-MONTH           PIC S9(5)V99.
001900*            MATCH FOUND / NO SUITABLE SPACE / INVALID DATA
002000        05  OPT-MESSAGE                   PIC X(40).
002100*            RESERVED FOR FUTURE OUTPUT FIELDS
002200        05  FILLER                        PIC X(05).
002300*
