000100*  PLMATCH.CBL
000200*  CORE RULE ENGINE FOR THE VEHICLE-TO-STORAGE-SPACE MATCHER.
000300*  SORTS THE VALID VEHICLES LARGEST-FIRST, THEN RUNS A
000400*  FIRST-FIT-DECREASING BIN-PACK AGAINST THE STORAGE SPACE
000500*  TABLE, SCORING EVERY SPACE THAT CAN PHYSICALLY HOLD THE
000600*  VEHICLE AND KEEPING THE LOWEST-SCORING ONE.  A SPACE IS
000700*  WITHDRAWN FROM THE TABLE AS SOON AS IT IS ASSIGNED SO IT
000800*  CANNOT BE DOUBLE-BOOKED WITHIN THE SAME RUN.
000900*
001000*  01/06/24  RSK  NEW FOR VEHICLE-STORAGE MATCHING BATCH - REQ 4410
001100*  01/29/24  RSK  SORT MADE STABLE ON TIES PER REQ 4410-2
001200*  02/03/24  RSK  TOOK THE LOOP BODIES OUT OF LINE - SHOP STANDARD
001300*                 IS NO INLINE PERFORM, THRU-EXIT ONLY.
001400 2000-SORT-VEHICLES-DESCENDING.
001500*
001600     IF WS-VEHICLE-VALID-COUNT < 2
001700        GO TO 2000-SORT-VEHICLES-DESCENDING-EXIT.
001800*
001900     PERFORM 2001-INSERT-ONE-VEHICLE
002000         THRU 2001-INSERT-ONE-VEHICLE-EXIT
002100         VARYING WS-SORT-I FROM 2 BY 1
002200         UNTIL WS-SORT-I > WS-VEHICLE-VALID-COUNT.
002300*
002400 2000-SORT-VEHICLES-DESCENDING-EXIT.
002500     EXIT.
002600*
002700 2001-INSERT-ONE-VEHICLE.
002800*
002900     MOVE WS-VEHICLE-ENTRY (WS-SORT-I) TO WS-SORT-HOLD.
003000     MOVE WS-SORT-I                    TO WS-SORT-J.
003100*
003200     PERFORM 2010-SHIFT-SMALLER-ENTRY
003300         THRU 2010-SHIFT-SMALLER-ENTRY-EXIT
003400         UNTIL WS-SORT-J < 2
003500            OR WSV-VOLUME (WS-SORT-J - 1) >= WSH-VOLUME.
003600*
003700     MOVE WS-SORT-HOLD TO WS-VEHICLE-ENTRY (WS-SORT-J).
003800*
003900 2001-INSERT-ONE-VEHICLE-EXIT.
004000     EXIT.
004100*
004200 2010-SHIFT-SMALLER-ENTRY.
004300*
004400     MOVE WS-VEHICLE-ENTRY (WS-SORT-J - 1) TO WS-VEHICLE-ENTRY (WS-SORT-J).
004500     SUBTRACT 1 FROM WS-SORT-J.
004600*
004700 2010-SHIFT-SMALLER-ENTRY-EXIT.
004800     EXIT.
004900*
005000 2100-MATCH-ALL-VEHICLES.
005100*
005200     PERFORM 2101-MATCH-ONE-VEHICLE
005300         THRU 2101-MATCH-ONE-VEHICLE-EXIT
005400         VARYING VEH-IDX FROM 1 BY 1
005500         UNTIL VEH-IDX > WS-VEHICLE-VALID-COUNT.
005600*
005700 2100-MATCH-ALL-VEHICLES-EXIT.
005800     EXIT.
005900*
006000 2101-MATCH-ONE-VEHICLE.
006100*
006200     PERFORM 2200-FIND-BEST-SPACE-FOR-VEHICLE
006300         THRU 2200-FIND-BEST-SPACE-FOR-VEHICLE-EXIT.
006400     PERFORM 2110-EMIT-OPTION-RECORD
006500         THRU 2110-EMIT-OPTION-RECORD-EXIT.
006600*
006700 2101-MATCH-ONE-VEHICLE-EXIT.
006800     EXIT.
006900*
007000 2110-EMIT-OPTION-RECORD.
007100*
007200     MOVE WSV-VEHICLE-ID (VEH-IDX) TO OPT-VEHICLE-ID.
007300*
007400     IF WS-BEST-FOUND-SPACE
007500        MOVE WSL-SPACE-ID (WS-BEST-INDEX)        TO OPT-SPACE-ID
007600        MOVE WSL-PRICE-PER-MONTH (WS-BEST-INDEX) TO OPT-PRICE-PER-MONTH
007700        MOVE WS-BEST-NORM-SCORE                  TO OPT-FIT-SCORE
007800        MOVE "MATCH FOUND"                       TO OPT-MESSAGE
007900        SET WSL-SPACE-ASSIGNED (WS-BEST-INDEX)   TO TRUE
008000        SUBTRACT 1                    FROM WS-SPACES-REMAINING
008100        ADD 1                         TO WS-VEHICLES-MATCHED
008200        ADD WSL-PRICE-PER-MONTH (WS-BEST-INDEX)
008300                                       TO WS-TOTAL-MONTHLY-PRICE
008400     ELSE
008500        MOVE SPACES                   TO OPT-SPACE-ID
008600        MOVE ZERO                     TO OPT-PRICE-PER-MONTH
008700        MOVE ZERO                     TO OPT-FIT-SCORE
008800        MOVE "NO SUITABLE STORAGE SPACE FOUND" TO OPT-MESSAGE
008900        ADD 1                         TO WS-VEHICLES-UNMATCHED
009000     END-IF.
009100*
009200     WRITE OPTION-RECORD.
009300     PERFORM 7000-SAVE-OPTION-TO-SUMMARY-TABLE
009400         THRU 7000-SAVE-OPTION-TO-SUMMARY-TABLE-EXIT.
009500*
009600 2110-EMIT-OPTION-RECORD-EXIT.
009700     EXIT.
009800*
009900 2200-FIND-BEST-SPACE-FOR-VEHICLE.
010000*
010100     SET WS-NO-BEST-SPACE-YET   TO TRUE.
010200     MOVE ZERO                  TO WS-BEST-INDEX.
010300     MOVE ZERO                  TO WS-BEST-RAW-SCORE.
010400*
010500     PERFORM 2201-TEST-ONE-SPACE
010600         THRU 2201-TEST-ONE-SPACE-EXIT
010700         VARYING LIST-IDX FROM 1 BY 1
010800         UNTIL LIST-IDX > WS-LISTING-COUNT.
010900*
011000 2200-FIND-BEST-SPACE-FOR-VEHICLE-EXIT.
011100     EXIT.
011200*
011300 2201-TEST-ONE-SPACE.
011400*
011500     IF NOT WSL-SPACE-AVAILABLE (LIST-IDX)
011600        GO TO 2201-TEST-ONE-SPACE-EXIT.
011700*
011800     PERFORM 2400-SPACE-CAN-FIT-VEHICLE
011900         THRU 2400-SPACE-CAN-FIT-VEHICLE-EXIT.
012000*
012100     IF WS-SPACE-DOES-NOT-FIT
012200        GO TO 2201-TEST-ONE-SPACE-EXIT.
012300*
012400     PERFORM 2300-COMPUTE-FIT-SCORE
012500         THRU 2300-COMPUTE-FIT-SCORE-EXIT.
012600*
012700     IF WS-NO-BEST-SPACE-YET
012800        OR WS-RAW-SCORE < WS-BEST-RAW-SCORE
012900        SET WS-BEST-FOUND-SPACE    TO TRUE
013000        MOVE LIST-IDX               TO WS-BEST-INDEX
013100        MOVE WS-RAW-SCORE           TO WS-BEST-RAW-SCORE
013200        MOVE WS-NORMALIZED-SCORE    TO WS-BEST-NORM-SCORE
013300     END-IF.
013400*
013500 2201-TEST-ONE-SPACE-EXIT.
013600     EXIT.
013700*
013800 2300-COMPUTE-FIT-SCORE.
013900*
014000*    WASTE RATIO - HOW MUCH OF THE SPACE IS LEFT OVER.
014100     COMPUTE WS-WASTE-RATIO ROUNDED =
014200         (WSL-VOLUME (LIST-IDX) - WSV-VOLUME (VEH-IDX))
014300             / WSL-VOLUME (LIST-IDX).
014400*
014500*    COST PER UNIT OF VOLUME RENTED.
014600     COMPUTE WS-COST-PER-UNIT ROUNDED =
014700         WSL-PRICE-PER-MONTH (LIST-IDX) / WSL-VOLUME (LIST-IDX).
014800*
014900*    HOW CLOSE THE SPACE'S DIMENSIONS RUN TO THE VEHICLE'S OWN.
015000     COMPUTE WS-AVG-DIM-RATIO ROUNDED =
015100         (  WSL-LENGTH (LIST-IDX) / WSV-LENGTH (VEH-IDX)
015200          + WSL-WIDTH  (LIST-IDX) / WSV-WIDTH  (VEH-IDX)
015300          + WSL-HEIGHT (LIST-IDX) / WSV-HEIGHT (VEH-IDX) ) / 3.
015400*
015500     COMPUTE WS-DIM-EFFICIENCY ROUNDED = WS-AVG-DIM-RATIO - 1.
015600     IF WS-DIM-EFFICIENCY < 0
015700        MULTIPLY WS-DIM-EFFICIENCY BY -1
015800     END-IF.
015900*
016000     COMPUTE WS-RAW-SCORE ROUNDED =
016100         WS-WASTE-RATIO   * 40
016200       + WS-COST-PER-UNIT * 30
016300       + WS-DIM-EFFICIENCY * 30.
016400*
016500     COMPUTE WS-NORMALIZED-SCORE ROUNDED = 100 - WS-RAW-SCORE.
016600*
016700     IF WS-NORMALIZED-SCORE < 0
016800        MOVE ZERO TO WS-NORMALIZED-SCORE
016900     END-IF.
017000     IF WS-NORMALIZED-SCORE > 100
017100        MOVE 100 TO WS-NORMALIZED-SCORE
017200     END-IF.
017300*
017400 2300-COMPUTE-FIT-SCORE-EXIT.
017500     EXIT.
017600*
017700 2400-SPACE-CAN-FIT-VEHICLE.
017800*
017900     IF WSL-LENGTH (LIST-IDX) >= WSV-LENGTH (VEH-IDX)
018000        AND WSL-WIDTH  (LIST-IDX) >= WSV-WIDTH  (VEH-IDX)
018100        AND WSL-HEIGHT (LIST-IDX) >= WSV-HEIGHT (VEH-IDX)
018200        SET WS-SPACE-FITS-VEHICLE TO TRUE
018300     ELSE
018400        SET WS-SPACE-DOES-NOT-FIT TO TRUE
018500     END-IF.
018600*
018700 2400-SPACE-CAN-FIT-VEHICLE-EXIT.
018800     EXIT.
018900*
019000 7000-SAVE-OPTION-TO-SUMMARY-TABLE.
019100*
019200     ADD 1 TO WS-OPTION-COUNT.
019300     MOVE OPTION-RECORD TO WS-OPTION-ENTRY (WS-OPTION-COUNT).
019400*
019500 7000-SAVE-OPTION-TO-SUMMARY-TABLE-EXIT.
019600     EXIT.
019700*
