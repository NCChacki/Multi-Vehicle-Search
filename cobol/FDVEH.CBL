000100*  FDVEH.CBL
000200*  FD AND RECORD LAYOUT FOR THE VEHICLE MATCH-REQUEST FILE
000300*
000400*  01/06/24  RSK  NEW FOR VEHICLE-STORAGE MATCHING BATCH - REQ 4410
000500*  01/22/24  RSK  ADDED VRD- ALTERNATE VIEW SO 0330-STORE-VALID-
000550*                 VEHICLE CAN PICK UP ALL THREE DIMENSIONS IN ONE
000560*                 MOVE INSTEAD OF THREE
000600*  02/11/24  RSK  DROPPED THE RESERVED FILLER - THE FIELD LAYOUT
000700*                 BELOW ALREADY RUNS THE FULL 38 BYTES REQ 4410
000800*                 CALLS FOR; THERE WAS NO ROOM LEFT TO PAD - REQ
000850*                 4410-4.
000870*  03/16/24  RSK  VRD-LENGTH/WIDTH/HEIGHT WERE DECLARED BUT NEVER
000880*                 WIRED IN - GROUPED THEM UNDER VRD-DIMENSIONS AND
000890*                 POINTED 0330 AT THE GROUP MOVE - REQ 4410-6.
000900*
001000    FD  VEHICLES-FILE
001100        LABEL RECORDS ARE OMITTED
001200        RECORD CONTAINS 38 CHARACTERS.
001300*
001400    01  VEHICLE-RECORD.
001500*            UNIQUE VEHICLE IDENTIFIER
001600        05  VEHICLE-ID                    PIC X(10).
001700*            VEHICLE TYPE - SEDAN, SUV, TRUCK, AND SO ON
001800        05  VEHICLE-TYPE                  PIC X(10).
001900*            VEHICLE DIMENSIONS, FEET, 2 DECIMALS
002000        05  VEH-LENGTH                    PIC S9(4)V99.
002100        05  VEH-WIDTH                     PIC S9(4)V99.
002200        05  VEH-HEIGHT                    PIC S9(4)V99.
002300*
002400*   ALTERNATE VIEW USED TO PULL ALL THREE VEHICLE DIMENSIONS
002500*   INTO THE VALIDATED-VEHICLE TABLE IN ONE MOVE INSTEAD OF THREE -
002550*   SEE 0330-STORE-VALID-VEHICLE.
002600*
002700    01  VEHICLE-RECORD-DIMS REDEFINES VEHICLE-RECORD.
002800        05  FILLER                        PIC X(20).
002900        05  VRD-DIMENSIONS.
002920            10  VRD-LENGTH                PIC S9(4)V99.
002940            10  VRD-WIDTH                 PIC S9(4)V99.
002960            10  VRD-HEIGHT                PIC S9(4)V99.
003200*
